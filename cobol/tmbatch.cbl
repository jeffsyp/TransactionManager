000100*****************************************************************
000200* TMBATCH.CBL
000300*
000400* TRANSACTION MANAGER - NIGHTLY ACCOUNT TRANSACTION BATCH
000500*
000600* READS TRANSACTION-IN, A CARD-IMAGE FILE OF ONE-LINE ACCOUNT
000700* COMMANDS (OPEN, CLOSE, DEPOSIT, WITHDRAW, AND THE THREE PRINT
000800* COMMANDS), BUILDS AN IN-MEMORY TABLE OF OPEN ACCOUNTS AS IT
000900* GOES (THERE IS NO ACCOUNT MASTER FILE - SEE ACCTREC.CPY), AND
001000* WRITES ONE RESULT LINE PER COMMAND PLUS THE THREE REPORTS TO
001100* REPORT-OUT.  RUN DAILY AFTER THE TELLER-LINE CAPTURE JOB.
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    TMBATCH.
001500 AUTHOR.        R J HARTLEY.
001600 INSTALLATION.  CONSUMER BANKING SYSTEMS - BATCH.
001700 DATE-WRITTEN.  02/18/1994.
001800 DATE-COMPILED.
001900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002000*****************************************************************
002100*                     C H A N G E   L O G
002200*
002300* DATE     WHO  TICKET   DESCRIPTION
002400* -------- ---- -------- -----------------------------------
002500* 02/18/94 RJH  B0098    ORIGINAL PROGRAM - CHECKING AND
002600*                        SAVINGS ACCOUNTS, OPEN/CLOSE/DEPOSIT/
002700*                        WITHDRAW, SORTED LISTING ONLY.
002800* 03/14/94 RJH  B0114    ADDED MONTHLY FEE AND INTEREST RULES,
002900*                        THE FEES-AND-INTEREST LISTING.
003000* 09/02/94 RJH  B0201    ADDED MONEY MARKET ACCOUNT TYPE AND
003100*                        THE UPDATED-BALANCES LISTING.  WIDENED
003200*                        TRANSACTION-IN TO 100 BYTES.
003300* 11/30/95 DKS  B0389    ADDED COLLEGE CHECKING ACCOUNT TYPE.
003400*                        COMBINED TYPE-SPECIFIC FIELDS INTO
003500*                        TM-ACCT-TYPE-DATA IN ACCTREC.
003600* 06/21/96 DKS  B0442    CORRECTED SAVINGS FEE THRESHOLD - WAS
003700*                        COMPARING AGAINST 1000.00, SPEC CALLS
003800*                        FOR 500.00.  SEE 830-COMPUTE-INT-FEE.
003900* 01/06/99 RJH  Y2K-014  YEAR 2000 REVIEW - DOB-YEAR AND THE
004000*                        SYSTEM DATE ARE BOTH FULL 4-DIGIT
004100*                        YEARS THROUGHOUT, NO WINDOWING LOGIC
004200*                        REQUIRED.  RECERTIFIED FOR 1999/2000
004300*                        ROLLOVER.  NO CODE CHANGE.
004400* 03/09/00 DKS  B0501    MONEY MARKET LOYALTY IS NOW RE-DERIVED
004500*                        FROM BALANCE ON EVERY REPORT/COMMAND
004600*                        INSTEAD OF TRUSTING THE STORED FLAG -
004700*                        AUDIT FINDING, ACCOUNTS WERE SHOWING
004800*                        LOYAL AFTER A WITHDRAWAL DROPPED THEM
004900*                        BELOW THE $2000 LINE.  SEE 830.
005000* 07/14/03 KMT  B0559    ADDED MISSING-TOKEN AND NON-NUMERIC
005100*                        AMOUNT EDITS - SUBMITTED TRANSACTIONS
005200*                        WITH BLANK FIELDS WERE ABENDING.
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT TRANSACTION-IN ASSIGN TO TRANIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-TRANIN-STATUS.
006600     SELECT REPORT-OUT ASSIGN TO RPTOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-RPTOUT-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  TRANSACTION-IN
007200     LABEL RECORDS ARE STANDARD.
007300     COPY TRANREC.
007400 FD  REPORT-OUT
007500     LABEL RECORDS ARE STANDARD.
007600 01  REPORT-OUT-REC                  PIC X(132).
007700 WORKING-STORAGE SECTION.
007800*
007900     COPY CONSTVAL.
008000*
008100     COPY ACCTREC.
008200*
008300 01  WS-FILE-STATUS-CODES.
008400     05  WS-TRANIN-STATUS            PIC X(02) VALUE SPACES.
008500         88  WS-TRANIN-OK                    VALUE '00'.
008600     05  WS-RPTOUT-STATUS            PIC X(02) VALUE SPACES.
008700         88  WS-RPTOUT-OK                    VALUE '00'.
008800     05  FILLER                      PIC X(10).
008900*
009000 01  WS-SWITCHES.
009100     05  WS-END-OF-BATCH-SW          PIC X(01) VALUE 'N'.
009200         88  WS-END-OF-BATCH                 VALUE 'Y'.
009300     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
009400         88  WS-ROW-FOUND                    VALUE 'Y'.
009500     05  WS-DUP-SW                   PIC X(01) VALUE 'N'.
009600         88  WS-DUP-FOUND                    VALUE 'Y'.
009700     05  WS-EDIT-SW                  PIC X(01) VALUE 'Y'.
009800         88  WS-EDIT-OK                      VALUE 'Y'.
009900     05  FILLER                      PIC X(10).
010000*
010100* WS-TRAN-TOKEN-TABLE HOLDS THE CURRENT COMMAND LINE BROKEN OUT
010200* ON WHITESPACE BY 160-TOKENIZE-COMMAND.  TEN TOKENS IS THE
010300* WIDEST LINE THE LAYOUT SUPPORTS (SEE TM-MAX-TRAN-TOKENS).
010400 01  WS-TRAN-TOKEN-TABLE.
010500     05  WS-TRAN-TOKEN OCCURS 10 TIMES
010600                        INDEXED BY WS-TOKEN-IX
010700                        PIC X(15).
010800 77  WS-TOKEN-COUNT                  PIC 9(02) COMP VALUE 0.
010900*
011000 01  WS-WORK-SUBSCRIPTS.
011100     05  WS-FOUND-IX                 PIC 9(03) COMP VALUE 0.
011200     05  WS-SUB-I                    PIC 9(03) COMP VALUE 0.
011300     05  WS-SUB-J                    PIC 9(03) COMP VALUE 0.
011400     05  FILLER                      PIC X(10).
011500*
011600* WS-CMD-HOLDER IS THE EDITED HOLDER PROFILE FOR THE COMMAND
011700* CURRENTLY BEING PROCESSED - REBUILT BY 160-TOKENIZE-COMMAND
011800* FOR EVERY O/C/D/W LINE.
011900 01  WS-CMD-FIELDS.
012000     05  WS-CMD-CODE                 PIC X(02).
012100     05  WS-CMD-ACCT-TYPE            PIC X(02).
012200     05  WS-CMD-HOLDER.
012300         COPY HOLDPROF REPLACING ==:TAG:== BY ==WS-CMD==.
012400     05  WS-CMD-DOB-TEXT             PIC X(10).
012500     05  WS-CMD-DOB-PARTS REDEFINES WS-CMD-DOB-TEXT.
012600         10  WS-CMD-DOB-MM-TXT       PIC X(02).
012700         10  FILLER                  PIC X(01).
012800         10  WS-CMD-DOB-DD-TXT       PIC X(02).
012900         10  FILLER                  PIC X(01).
013000         10  WS-CMD-DOB-YYYY-TXT     PIC X(04).
013100     05  WS-CMD-AMOUNT-TEXT          PIC X(15).
013200     05  WS-CMD-AMOUNT               PIC S9(07)V9(02).
013300     05  WS-CMD-EXTRA-TEXT           PIC X(15).
013400     05  WS-CMD-EXTRA-CODE           PIC 9(01).
013500     05  FILLER                      PIC X(10).
013600*
013700 01  WS-DOB-EDIT-FIELDS.
013800     05  WS-DOB-MM                   PIC 9(02).
013900     05  WS-DOB-DD                   PIC 9(02).
014000     05  WS-DOB-YYYY                 PIC 9(04).
014100     05  WS-DOB-DAYS-IN-MONTH        PIC 9(02).
014200     05  WS-DOB-LEAP-SW              PIC X(01) VALUE 'N'.
014300         88  WS-DOB-IS-LEAP-YEAR             VALUE 'Y'.
014400*        Y=OK, C=CALENDAR-INVALID, F=TODAY-OR-FUTURE.
014500     05  WS-DOB-VALID-SW             PIC X(01) VALUE 'Y'.
014600         88  WS-DOB-OK                       VALUE 'Y'.
014700         88  WS-DOB-CAL-BAD                  VALUE 'C'.
014800         88  WS-DOB-FUTURE-BAD               VALUE 'F'.
014900     05  FILLER                      PIC X(10).
015000*
015100 01  WS-AMT-EDIT-FIELDS.
015200     05  WS-AMT-SIGN                 PIC X(01).
015300     05  WS-AMT-UNSIGNED-TEXT        PIC X(14).
015400     05  WS-AMT-WHOLE-TEXT           PIC X(10).
015500     05  WS-AMT-DEC-TEXT             PIC X(04).
015600     05  WS-AMT-WHOLE-NUM            PIC 9(07).
015700     05  WS-AMT-DEC-NUM              PIC 9(02).
015800     05  WS-AMT-VALID-SW             PIC X(01) VALUE 'Y'.
015900         88  WS-AMT-IS-NUMERIC               VALUE 'Y'.
016000     05  FILLER                      PIC X(10).
016100*
016200 01  WS-TODAY-FIELDS.
016300     05  WS-TODAY-DATE-8             PIC 9(08).
016400     05  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE-8.
016500         10  WS-TODAY-YYYY           PIC 9(04).
016600         10  WS-TODAY-MM             PIC 9(02).
016700         10  WS-TODAY-DD             PIC 9(02).
016800     05  WS-HOLDER-AGE               PIC 9(03) COMP.
016900     05  FILLER                      PIC X(10).
017000*
017100* SCRATCH FIELDS FOR 830-COMPUTE-INT-FEE - ONE ACCOUNT AT A TIME,
017200* RELOADED FOR EACH ROW THE REPORT PARAGRAPHS VISIT.
017300 01  WS-CALC-FIELDS.
017400     05  WS-CALC-RATE                PIC S9V9(04) COMP-3.
017500     05  WS-CALC-INTEREST            PIC S9(07)V9(02) COMP-3.
017600     05  WS-CALC-FEE                 PIC S9(07)V9(02) COMP-3.
017700     05  WS-CALC-PROJ-BALANCE        PIC S9(07)V9(02) COMP-3.
017800     05  WS-CALC-LOYAL-SW            PIC X(01) VALUE 'N'.
017900         88  WS-CALC-IS-LOYAL                VALUE 'Y'.
018000     05  FILLER                      PIC X(10).
018100*
018200* UPPERCASED COPIES OF THE COMMAND-LINE HOLDER'S NAME, BUILT
018300* ONCE PER COMMAND BY 175-BUILD-COMPARE-KEYS SO EVERY TABLE
018400* SEARCH COMPARES CASE-INSENSITIVELY WITHOUT RE-CONVERTING THE
018500* COMMAND SIDE ON EVERY ROW.
018600 01  WS-COMPARE-FIELDS.
018700     05  WS-CMD-FIRST-UC             PIC X(15).
018800     05  WS-CMD-LAST-UC              PIC X(15).
018900     05  WS-ROW-FIRST-UC             PIC X(15).
019000     05  WS-ROW-LAST-UC              PIC X(15).
019100     05  FILLER                      PIC X(10).
019200*
019300 01  WS-OUTCOME-TEXT                 PIC X(50) VALUE SPACES.
019400*
019500 01  WS-DOB-DISPLAY.
019600     05  WS-DOB-DISP-MM              PIC 99.
019700     05  FILLER                      PIC X VALUE '/'.
019800     05  WS-DOB-DISP-DD              PIC 99.
019900     05  FILLER                      PIC X VALUE '/'.
020000     05  WS-DOB-DISP-YYYY            PIC 9999.
020100*
020200* WS-ACCT-SWAP-HOLD IS A GROUP-LEVEL HOLDING AREA FOR THE ROW
020300* SWAP IN 756-BUBBLE-INNER - PIC X(138) MUST STAY EQUAL TO THE
020400* TOTAL LENGTH OF ONE TM-ACCT-ENTRY OCCURRENCE (SEE ACCTREC.CPY);
020500* IF A FIELD IS EVER ADDED TO TM-ACCT-ENTRY THIS WIDTH HAS TO
020600* GROW BY THE SAME AMOUNT OR THE SORT SCRAMBLES THE TABLE.
020700 01  WS-SORT-WORK-AREA.
020800     05  WS-ACCT-SWAP-HOLD           PIC X(138).
020900*
021000     COPY RPTLINES.
021100 PROCEDURE DIVISION.
021200*****************************************************************
021300* 000-MAIN-PROCESS - JOB CONTROLLER.  READ/PROCESS/UNTIL-EOF
021400* PATTERN MATCHES THE REST OF THE BATCH SUITE - SEE 100 BELOW.
021500*****************************************************************
021600 000-MAIN-PROCESS.
021700     PERFORM 010-INITIALIZE THRU 010-EXIT.
021800     PERFORM 020-OPEN-FILES THRU 020-EXIT.
021900     IF WS-END-OF-BATCH-SW NOT = 'Y'
022000         PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
022100             UNTIL WS-END-OF-BATCH-SW = 'Y'
022200     END-IF.
022300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
022400     GOBACK.
022500*
022600 010-INITIALIZE.
022700     ACCEPT WS-TODAY-DATE-8 FROM DATE YYYYMMDD.
022800     MOVE 0 TO TM-ACCT-COUNT.
022900     MOVE 'N' TO WS-END-OF-BATCH-SW.
023000 010-EXIT.
023100     EXIT.
023200*
023300 020-OPEN-FILES.
023400     OPEN INPUT TRANSACTION-IN
023500          OUTPUT REPORT-OUT.
023600     IF WS-TRANIN-STATUS NOT = '00'
023700         DISPLAY 'TMBATCH - TRANSACTION-IN OPEN FAILED, RC='
023800                 WS-TRANIN-STATUS
023900         MOVE 'Y' TO WS-END-OF-BATCH-SW
024000     END-IF.
024100     IF WS-RPTOUT-STATUS NOT = '00'
024200         DISPLAY 'TMBATCH - REPORT-OUT OPEN FAILED, RC='
024300                 WS-RPTOUT-STATUS
024400         MOVE 'Y' TO WS-END-OF-BATCH-SW
024500     END-IF.
024600 020-EXIT.
024700     EXIT.
024800*
024900*****************************************************************
025000* 100-PROCESS-TRANSACTIONS - READS ONE LINE, TOKENIZES IT, AND
025100* DISPATCHES ON THE COMMAND CODE.  A 'Q' LINE OR END OF FILE
025200* BOTH END THE BATCH THE SAME WAY - VIA WS-END-OF-BATCH-SW.
025300*****************************************************************
025400 100-PROCESS-TRANSACTIONS.
025500     PERFORM 150-READ-TRANSACTION THRU 150-EXIT.
025600     IF WS-END-OF-BATCH-SW NOT = 'Y'
025700         PERFORM 160-TOKENIZE-COMMAND THRU 160-EXIT
025800         IF WS-CMD-CODE = 'Q '
025900             MOVE 'Y' TO WS-END-OF-BATCH-SW
026000         ELSE
026100             EVALUATE WS-CMD-CODE
026200                 WHEN 'O '
026300                     PERFORM 200-OPEN-ACCOUNT THRU 200-EXIT
026400                 WHEN 'C '
026500                     PERFORM 300-CLOSE-ACCOUNT THRU 300-EXIT
026600                 WHEN 'D '
026700                     PERFORM 400-DEPOSIT-ACCOUNT THRU 400-EXIT
026800                 WHEN 'W '
026900                     PERFORM 500-WITHDRAW-ACCOUNT THRU 500-EXIT
027000                 WHEN 'P '
027100                     PERFORM 600-PRINT-SORTED-ACCTS THRU 600-EXIT
027200                 WHEN 'PI'
027300                     PERFORM 650-PRINT-FEES-AND-INT THRU 650-EXIT
027400                 WHEN 'UB'
027500                     PERFORM 700-PRINT-UPDATED-BALS THRU 700-EXIT
027600                 WHEN OTHER
027700                     MOVE 'Invalid command!' TO WS-RESULT-MSG
027800                     PERFORM 910-WRITE-PLAIN-LINE THRU 910-EXIT
027900             END-EVALUATE
028000         END-IF
028100     END-IF.
028200 100-EXIT.
028300     EXIT.
028400*
028500 150-READ-TRANSACTION.
028600     READ TRANSACTION-IN INTO TM-TRAN-LINE-REC
028700         AT END
028800             MOVE 'Y' TO WS-END-OF-BATCH-SW
028900     END-READ.
029000 150-EXIT.
029100     EXIT.
029200*
029300* 160-TOKENIZE-COMMAND - SPLITS THE LINE ON WHITESPACE INTO
029400* WS-TRAN-TOKEN-TABLE.  ALL-SPACES DELIMITER COLLAPSES RUNS OF
029500* BLANKS SO EXTRA SPACING BETWEEN FIELDS DOES NOT CREATE EMPTY
029600* TOKENS.
029700 160-TOKENIZE-COMMAND.
029800     MOVE SPACES TO WS-TRAN-TOKEN-TABLE.
029900     MOVE 0 TO WS-TOKEN-COUNT.
030000     UNSTRING TM-TRAN-LINE DELIMITED BY ALL SPACES
030100         INTO WS-TRAN-TOKEN(1)  WS-TRAN-TOKEN(2)
030200              WS-TRAN-TOKEN(3)  WS-TRAN-TOKEN(4)
030300              WS-TRAN-TOKEN(5)  WS-TRAN-TOKEN(6)
030400              WS-TRAN-TOKEN(7)  WS-TRAN-TOKEN(8)
030500              WS-TRAN-TOKEN(9)  WS-TRAN-TOKEN(10)
030600         TALLYING IN WS-TOKEN-COUNT
030700     END-UNSTRING.
030800     MOVE WS-TRAN-TOKEN(1) TO WS-CMD-CODE.
030900 160-EXIT.
031000     EXIT.
031100*
031200* 170-EDIT-COMMON-FIELDS - PULLS ACCT-TYPE/NAME/DOB OFF TOKENS
031300* 2-5, COMMON TO O, C, D AND W, AND STORES THE DOB IN THE
031400* HOLDER PROFILE'S NUMERIC SUB-FIELDS (SEE HOLDPROF.CPY) SO
031500* WS-CMD-DOB-NUM IS ALWAYS CURRENT FOR A LOOKUP OR AN INSERT -
031600* A NON-NUMERIC DOB TOKEN JUST BECOMES ZEROS HERE; 210-VALIDATE
031700* -DOB IS WHAT ACTUALLY REJECTS AN OPEN OR CLOSE OVER IT.
031800 170-EDIT-COMMON-FIELDS.
031900     MOVE WS-TRAN-TOKEN(2) TO WS-CMD-ACCT-TYPE.
032000     MOVE WS-TRAN-TOKEN(3) TO WS-CMD-FIRST-NAME.
032100     MOVE WS-TRAN-TOKEN(4) TO WS-CMD-LAST-NAME.
032200     MOVE WS-TRAN-TOKEN(5)(1:10) TO WS-CMD-DOB-TEXT.
032300     IF WS-CMD-DOB-MM-TXT IS NUMERIC
032400         MOVE WS-CMD-DOB-MM-TXT TO WS-CMD-DOB-MONTH
032500     ELSE
032600         MOVE 0 TO WS-CMD-DOB-MONTH
032700     END-IF.
032800     IF WS-CMD-DOB-DD-TXT IS NUMERIC
032900         MOVE WS-CMD-DOB-DD-TXT TO WS-CMD-DOB-DAY
033000     ELSE
033100         MOVE 0 TO WS-CMD-DOB-DAY
033200     END-IF.
033300     IF WS-CMD-DOB-YYYY-TXT IS NUMERIC
033400         MOVE WS-CMD-DOB-YYYY-TXT TO WS-CMD-DOB-YEAR
033500     ELSE
033600         MOVE 0 TO WS-CMD-DOB-YEAR
033700     END-IF.
033800 170-EXIT.
033900     EXIT.
034000*
034100*****************************************************************
034200* 210-VALIDATE-DOB - PARSES "MM/DD/YYYY", CHECKS THE CALENDAR
034300* IS VALID (GREGORIAN LEAP RULE) AND THAT THE DATE IS STRICTLY
034400* BEFORE TODAY.  WS-DOB-VALID-SW TELLS THE CALLER WHICH OF THE
034500* TWO FAILURE MESSAGES TO PRINT.
034600*****************************************************************
034700 210-VALIDATE-DOB.
034800     MOVE 'Y' TO WS-DOB-VALID-SW.
034900     IF WS-CMD-DOB-MM-TXT NOT NUMERIC
035000         OR WS-CMD-DOB-DD-TXT NOT NUMERIC
035100         OR WS-CMD-DOB-YYYY-TXT NOT NUMERIC
035200         MOVE 'C' TO WS-DOB-VALID-SW
035300         GO TO 210-EXIT
035400     END-IF.
035500     MOVE WS-CMD-DOB-MM-TXT   TO WS-DOB-MM.
035600     MOVE WS-CMD-DOB-DD-TXT   TO WS-DOB-DD.
035700     MOVE WS-CMD-DOB-YYYY-TXT TO WS-DOB-YYYY.
035800     IF WS-DOB-MM < 1 OR WS-DOB-MM > 12
035900         MOVE 'C' TO WS-DOB-VALID-SW
036000         GO TO 210-EXIT
036100     END-IF.
036200     PERFORM 215-DETERMINE-LEAP-YEAR THRU 215-EXIT.
036300     PERFORM 216-SET-DAYS-IN-MONTH THRU 216-EXIT.
036400     IF WS-DOB-DD < 1 OR WS-DOB-DD > WS-DOB-DAYS-IN-MONTH
036500         MOVE 'C' TO WS-DOB-VALID-SW
036600         GO TO 210-EXIT
036700     END-IF.
036800     IF WS-DOB-YYYY > WS-TODAY-YYYY
036900         MOVE 'F' TO WS-DOB-VALID-SW
037000     END-IF.
037100     IF WS-DOB-YYYY = WS-TODAY-YYYY AND WS-DOB-MM > WS-TODAY-MM
037200         MOVE 'F' TO WS-DOB-VALID-SW
037300     END-IF.
037400     IF WS-DOB-YYYY = WS-TODAY-YYYY AND WS-DOB-MM = WS-TODAY-MM
037500         AND WS-DOB-DD NOT < WS-TODAY-DD
037600         MOVE 'F' TO WS-DOB-VALID-SW
037700     END-IF.
037800 210-EXIT.
037900     EXIT.
038000*
038100 215-DETERMINE-LEAP-YEAR.
038200     MOVE 'N' TO WS-DOB-LEAP-SW.
038300     DIVIDE WS-DOB-YYYY BY 400 GIVING WS-SUB-I
038400         REMAINDER WS-SUB-J.
038500     IF WS-SUB-J = 0
038600         MOVE 'Y' TO WS-DOB-LEAP-SW
038700         GO TO 215-EXIT
038800     END-IF.
038900     DIVIDE WS-DOB-YYYY BY 100 GIVING WS-SUB-I
039000         REMAINDER WS-SUB-J.
039100     IF WS-SUB-J = 0
039200         GO TO 215-EXIT
039300     END-IF.
039400     DIVIDE WS-DOB-YYYY BY 4 GIVING WS-SUB-I
039500         REMAINDER WS-SUB-J.
039600     IF WS-SUB-J = 0
039700         MOVE 'Y' TO WS-DOB-LEAP-SW
039800     END-IF.
039900 215-EXIT.
040000     EXIT.
040100*
040200 216-SET-DAYS-IN-MONTH.
040300     EVALUATE WS-DOB-MM
040400         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
040500             MOVE 31 TO WS-DOB-DAYS-IN-MONTH
040600         WHEN 4 WHEN 6 WHEN 9 WHEN 11
040700             MOVE 30 TO WS-DOB-DAYS-IN-MONTH
040800         WHEN OTHER
040900             IF WS-DOB-IS-LEAP-YEAR
041000                 MOVE 29 TO WS-DOB-DAYS-IN-MONTH
041100             ELSE
041200                 MOVE 28 TO WS-DOB-DAYS-IN-MONTH
041300             END-IF
041400     END-EVALUATE.
041500 216-EXIT.
041600     EXIT.
041700*
041800* 217-COMPUTE-AGE - WHOLE YEARS AS OF TODAY, FOR THE COLLEGE
041900* CHECKING CEILING AND MONEY MARKET FLOOR CHECKS AT OPEN TIME.
042000 217-COMPUTE-AGE.
042100     COMPUTE WS-HOLDER-AGE = WS-TODAY-YYYY - WS-DOB-YYYY.
042200     IF WS-TODAY-MM < WS-DOB-MM
042300         SUBTRACT 1 FROM WS-HOLDER-AGE
042400     END-IF.
042500     IF WS-TODAY-MM = WS-DOB-MM AND WS-TODAY-DD < WS-DOB-DD
042600         SUBTRACT 1 FROM WS-HOLDER-AGE
042700     END-IF.
042800 217-EXIT.
042900     EXIT.
043000*
043100*****************************************************************
043200* 220-VALIDATE-AMOUNT - PARSES A SIGNED DECIMAL AMOUNT TOKEN
043300* WITHOUT AN INTRINSIC FUNCTION - SPLIT ON THE DECIMAL POINT,
043400* EDIT EACH HALF, THEN DE-EDIT BY MOVING THE DIGIT TEXT INTO A
043500* NUMERIC FIELD (STANDARD RIGHT-JUSTIFY/ZERO-FILL MOVE RULE).
043600*****************************************************************
043700 220-VALIDATE-AMOUNT.
043800     MOVE 'Y' TO WS-AMT-VALID-SW.
043900     MOVE SPACES TO WS-AMT-WHOLE-TEXT WS-AMT-DEC-TEXT.
044000     MOVE SPACE  TO WS-AMT-SIGN.
044100     IF WS-CMD-AMOUNT-TEXT(1:1) = '-'
044200         MOVE '-' TO WS-AMT-SIGN
044300         MOVE WS-CMD-AMOUNT-TEXT(2:14) TO WS-AMT-UNSIGNED-TEXT
044400     ELSE
044500         MOVE WS-CMD-AMOUNT-TEXT TO WS-AMT-UNSIGNED-TEXT
044600     END-IF.
044700     UNSTRING WS-AMT-UNSIGNED-TEXT DELIMITED BY '.'
044800         INTO WS-AMT-WHOLE-TEXT WS-AMT-DEC-TEXT
044900     END-UNSTRING.
045000     IF WS-AMT-WHOLE-TEXT = SPACES
045100         OR WS-AMT-WHOLE-TEXT NOT NUMERIC
045200         MOVE 'N' TO WS-AMT-VALID-SW
045300         GO TO 220-EXIT
045400     END-IF.
045500     IF WS-AMT-DEC-TEXT NOT = SPACES
045600         AND WS-AMT-DEC-TEXT NOT NUMERIC
045700         MOVE 'N' TO WS-AMT-VALID-SW
045800         GO TO 220-EXIT
045900     END-IF.
046000     MOVE WS-AMT-WHOLE-TEXT TO WS-AMT-WHOLE-NUM.
046100     IF WS-AMT-DEC-TEXT = SPACES
046200         MOVE 0 TO WS-AMT-DEC-NUM
046300     ELSE
046400         MOVE WS-AMT-DEC-TEXT TO WS-AMT-DEC-NUM
046500     END-IF.
046600     COMPUTE WS-CMD-AMOUNT ROUNDED =
046700         WS-AMT-WHOLE-NUM + (WS-AMT-DEC-NUM / 100).
046800     IF WS-AMT-SIGN = '-'
046900         COMPUTE WS-CMD-AMOUNT = WS-CMD-AMOUNT * -1
047000     END-IF.
047100 220-EXIT.
047200     EXIT.
047300*****************************************************************
047400* 200-OPEN-ACCOUNT - VALIDATES A NEW-ACCOUNT COMMAND LINE AND,
047500* IF EVERY EDIT PASSES, INSERTS THE ROW.  EDITS RUN IN THE
047600* ORDER MISSING-DATA, DOB, AMOUNT, TYPE-SPECIFIC RULES, THEN
047700* DUPLICATE - THE FIRST ONE THAT FAILS PRINTS ITS OWN MESSAGE
047800* AND THE OTHERS ARE SKIPPED.
047900*****************************************************************
048000 200-OPEN-ACCOUNT.
048100     IF WS-TOKEN-COUNT < 6
048200         MOVE 'Missing data for opening.' TO WS-RESULT-MSG
048300         PERFORM 910-WRITE-PLAIN-LINE THRU 910-EXIT
048400         GO TO 200-EXIT
048500     END-IF.
048600     PERFORM 170-EDIT-COMMON-FIELDS THRU 170-EXIT.
048700     MOVE WS-TRAN-TOKEN(6) TO WS-CMD-AMOUNT-TEXT.
048800     MOVE 0 TO WS-CMD-EXTRA-CODE.
048900     IF WS-CMD-ACCT-TYPE = 'CC' OR WS-CMD-ACCT-TYPE = 'S '
049000         IF WS-TOKEN-COUNT < 7
049100             MOVE 'Missing data for opening.' TO WS-RESULT-MSG
049200             PERFORM 910-WRITE-PLAIN-LINE THRU 910-EXIT
049300             GO TO 200-EXIT
049400         END-IF
049500         MOVE WS-TRAN-TOKEN(7) TO WS-CMD-EXTRA-TEXT
049600         IF WS-CMD-EXTRA-TEXT(1:1) IS NUMERIC
049700             MOVE WS-CMD-EXTRA-TEXT(1:1) TO WS-CMD-EXTRA-CODE
049800         END-IF
049900     END-IF.
050000     PERFORM 175-BUILD-COMPARE-KEYS THRU 175-EXIT.
050100     PERFORM 210-VALIDATE-DOB THRU 210-EXIT.
050200     IF WS-DOB-CAL-BAD
050300         MOVE 'DOB invalid: not a valid calendar date.'
050400             TO WS-OUTCOME-TEXT
050500         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
050600         GO TO 200-EXIT
050700     END-IF.
050800     IF WS-DOB-FUTURE-BAD
050900         MOVE 'DOB invalid: must be before today.'
051000             TO WS-OUTCOME-TEXT
051100         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
051200         GO TO 200-EXIT
051300     END-IF.
051400     PERFORM 220-VALIDATE-AMOUNT THRU 220-EXIT.
051500     IF NOT WS-AMT-IS-NUMERIC
051600         MOVE 'Not a valid amount.' TO WS-OUTCOME-TEXT
051700         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
051800         GO TO 200-EXIT
051900     END-IF.
052000     IF WS-CMD-AMOUNT NOT > 0
052100         MOVE 'amount cannot be 0 or negative.' TO WS-OUTCOME-TEXT
052200         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
052300         GO TO 200-EXIT
052400     END-IF.
052500     PERFORM 217-COMPUTE-AGE THRU 217-EXIT.
052600     PERFORM 230-VALIDATE-TYPE-RULES THRU 230-EXIT.
052700     IF NOT WS-EDIT-OK
052800         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
052900         GO TO 200-EXIT
053000     END-IF.
053100     PERFORM 240-CHECK-DUPLICATE THRU 240-EXIT.
053200     IF WS-DUP-FOUND
053300         MOVE 'is already in the database.' TO WS-OUTCOME-TEXT
053400         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
053500         GO TO 200-EXIT
053600     END-IF.
053700     PERFORM 250-INSERT-ACCOUNT THRU 250-EXIT.
053800     MOVE 'account opened.' TO WS-OUTCOME-TEXT.
053900     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
054000 200-EXIT.
054100     EXIT.
054200*
054300* 175-BUILD-COMPARE-KEYS - ONE-TIME UPPERCASE OF THE COMMAND
054400* LINE'S NAME FIELDS FOR CASE-INSENSITIVE HOLDER COMPARES.
054500 175-BUILD-COMPARE-KEYS.
054600     MOVE WS-CMD-FIRST-NAME TO WS-CMD-FIRST-UC.
054700     MOVE WS-CMD-LAST-NAME  TO WS-CMD-LAST-UC.
054800     INSPECT WS-CMD-FIRST-UC CONVERTING
054900         'abcdefghijklmnopqrstuvwxyz' TO
055000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055100     INSPECT WS-CMD-LAST-UC CONVERTING
055200         'abcdefghijklmnopqrstuvwxyz' TO
055300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055400 175-EXIT.
055500     EXIT.
055600*
055700*****************************************************************
055800* 230-VALIDATE-TYPE-RULES - THE OPENING-TIME EDITS THAT ARE
055900* SPECIFIC TO ONE ACCOUNT TYPE - COLLEGE CHECKING'S CAMPUS CODE
056000* AND AGE CEILING, MONEY MARKET'S AGE FLOOR AND MINIMUM BALANCE.
056100* CHECKING AND SAVINGS HAVE NO OPENING-TIME RULE BEYOND WHAT
056200* 200-OPEN-ACCOUNT ALREADY CHECKED.
056300*****************************************************************
056400 230-VALIDATE-TYPE-RULES.
056500     MOVE 'Y' TO WS-EDIT-SW.
056600     EVALUATE TRUE
056700         WHEN WS-CMD-ACCT-TYPE = 'CC'
056800             IF WS-CMD-EXTRA-CODE < TM-CC-CAMPUS-LOW
056900                 OR WS-CMD-EXTRA-CODE > TM-CC-CAMPUS-HIGH
057000                 MOVE 'Invalid campus code.' TO WS-OUTCOME-TEXT
057100                 MOVE 'N' TO WS-EDIT-SW
057200             ELSE
057300                 IF WS-HOLDER-AGE >= TM-CC-AGE-CEILING
057400                     MOVE 'DOB invalid: over 24.'
057500                       TO WS-OUTCOME-TEXT
057600                     MOVE 'N' TO WS-EDIT-SW
057700                 END-IF
057800             END-IF
057900         WHEN WS-CMD-ACCT-TYPE = 'MM'
058000             IF WS-HOLDER-AGE < TM-MM-AGE-FLOOR
058100                 MOVE 'DOB invalid: under 16.' TO WS-OUTCOME-TEXT
058200                 MOVE 'N' TO WS-EDIT-SW
058300             ELSE
058400                 IF WS-CMD-AMOUNT < TM-MM-MIN-OPEN-BAL
058500                     STRING 'Minimum of $2000 to open a '
058600                            DELIMITED BY SIZE
058700                            'Money Market account.'
058800                            DELIMITED BY SIZE
058900                       INTO WS-OUTCOME-TEXT
059000                     MOVE 'N' TO WS-EDIT-SW
059100                 END-IF
059200             END-IF
059300         WHEN OTHER
059400             CONTINUE
059500     END-EVALUATE.
059600 230-EXIT.
059700     EXIT.
059800*
059900*****************************************************************
060000* 240-CHECK-DUPLICATE - "CONTAINS" RULE FROM THE ACCOUNT
060100* DATABASE.  AN EXACT TYPE MATCH IS ALWAYS A DUPLICATE; A
060200* CHECKING/COLLEGE-CHECKING CROSS MATCH IS ALSO A DUPLICATE
060300* SINCE THE TWO PRODUCTS SHARE ONE "CHECKING SLOT" PER HOLDER.
060400*****************************************************************
060500 240-CHECK-DUPLICATE.
060600     MOVE 'N' TO WS-DUP-SW.
060700     PERFORM 245-CHECK-DUP-ROW THRU 245-EXIT
060800         VARYING WS-SUB-I FROM 1 BY 1
060900         UNTIL WS-SUB-I > TM-ACCT-COUNT.
061000 240-EXIT.
061100     EXIT.
061200*
061300 245-CHECK-DUP-ROW.
061400     PERFORM 780-UPPERCASE-ROW-NAME THRU 780-EXIT.
061500     IF WS-ROW-FIRST-UC = WS-CMD-FIRST-UC
061600         AND WS-ROW-LAST-UC = WS-CMD-LAST-UC
061700         AND TM-ACCT-DOB-NUM(WS-SUB-I) = WS-CMD-DOB-NUM
061800         IF TM-ACCT-TYPE-CODE(WS-SUB-I) = WS-CMD-ACCT-TYPE
061900             MOVE 'Y' TO WS-DUP-SW
062000         ELSE
062100             IF (WS-CMD-ACCT-TYPE = 'C '
062200                 OR WS-CMD-ACCT-TYPE = 'CC')
062300                 AND (TM-ACCT-IS-CHECKING(WS-SUB-I)
062400                  OR TM-ACCT-IS-COLLEGE-CHK(WS-SUB-I))
062500                 MOVE 'Y' TO WS-DUP-SW
062600             END-IF
062700         END-IF
062800     END-IF.
062900 245-EXIT.
063000     EXIT.
063100*
063200*****************************************************************
063300* 250-INSERT-ACCOUNT - APPENDS THE NEW ROW AT TM-ACCT-COUNT + 1.
063400* TM-MAX-ACCOUNTS IS GENEROUS FOR ONE NIGHT'S ACTIVITY; A FULL
063500* TABLE IS TREATED AS AN OPERATOR-VISIBLE CONDITION, NOT A
063600* SILENT DROP.
063700*****************************************************************
063800 250-INSERT-ACCOUNT.
063900     IF TM-ACCT-COUNT >= TM-MAX-ACCOUNTS
064000         MOVE 'Y' TO TM-ACCT-TABLE-FULL-SW
064100         DISPLAY 'TMBATCH - ACCOUNT TABLE FULL, ROW DROPPED'
064200         GO TO 250-EXIT
064300     END-IF.
064400     ADD 1 TO TM-ACCT-COUNT.
064500     SET TM-ACCT-IX TO TM-ACCT-COUNT.
064600     MOVE 'Y'              TO TM-ACCT-IN-USE-SW(TM-ACCT-IX).
064700     MOVE WS-CMD-ACCT-TYPE  TO TM-ACCT-TYPE-CODE(TM-ACCT-IX).
064800     MOVE WS-CMD-FIRST-NAME TO TM-ACCT-FIRST-NAME(TM-ACCT-IX).
064900     MOVE WS-CMD-LAST-NAME  TO TM-ACCT-LAST-NAME(TM-ACCT-IX).
065000     MOVE WS-CMD-DOB-MONTH  TO TM-ACCT-DOB-MONTH(TM-ACCT-IX).
065100     MOVE WS-CMD-DOB-DAY    TO TM-ACCT-DOB-DAY(TM-ACCT-IX).
065200     MOVE WS-CMD-DOB-YEAR   TO TM-ACCT-DOB-YEAR(TM-ACCT-IX).
065300     MOVE WS-CMD-AMOUNT     TO TM-ACCT-BALANCE(TM-ACCT-IX).
065400     MOVE SPACES            TO TM-ACCT-TYPE-DATA-X(TM-ACCT-IX).
065500     EVALUATE TRUE
065600         WHEN WS-CMD-ACCT-TYPE = 'CC'
065700             MOVE WS-CMD-EXTRA-CODE
065800                 TO TM-ACCT-CAMPUS-CODE(TM-ACCT-IX)
065900             MOVE 'CollegeChecking'
066000                 TO TM-ACCT-CLASSNAME(TM-ACCT-IX)
066100         WHEN WS-CMD-ACCT-TYPE = 'S '
066200             IF WS-CMD-EXTRA-CODE = 1
066300                 MOVE 1 TO TM-ACCT-LOYAL-FLAG(TM-ACCT-IX)
066400             END-IF
066500             MOVE 'Savings        '
066600                 TO TM-ACCT-CLASSNAME(TM-ACCT-IX)
066700         WHEN WS-CMD-ACCT-TYPE = 'MM'
066800             MOVE 'MoneyMarket    '
066900                 TO TM-ACCT-CLASSNAME(TM-ACCT-IX)
067000         WHEN OTHER
067100             MOVE 'Checking       '
067200                 TO TM-ACCT-CLASSNAME(TM-ACCT-IX)
067300     END-EVALUATE.
067400 250-EXIT.
067500     EXIT.
067600*****************************************************************
067700* 300-CLOSE-ACCOUNT - CLOSE LOOKS UP BY HOLDER IDENTITY ALONE
067800* (800-FIND-BY-HOLDER), THEN THIS PARAGRAPH CHECKS THE TYPE
067900* MATCHES BEFORE REMOVING THE ROW - A DIFFERENT-TYPE SAME-
068000* HOLDER ROW IS TREATED AS NOT FOUND, PER THE RUN BOOK.
068100*****************************************************************
068200 300-CLOSE-ACCOUNT.
068300     IF WS-TOKEN-COUNT < 5
068400         MOVE 'Missing data for closing.' TO WS-RESULT-MSG
068500         PERFORM 910-WRITE-PLAIN-LINE THRU 910-EXIT
068600         GO TO 300-EXIT
068700     END-IF.
068800     PERFORM 170-EDIT-COMMON-FIELDS THRU 170-EXIT.
068900     PERFORM 175-BUILD-COMPARE-KEYS THRU 175-EXIT.
069000     PERFORM 210-VALIDATE-DOB THRU 210-EXIT.
069100     IF WS-DOB-CAL-BAD
069200         MOVE 'DOB invalid: not a valid calendar date.'
069300             TO WS-OUTCOME-TEXT
069400         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
069500         GO TO 300-EXIT
069600     END-IF.
069700     IF WS-DOB-FUTURE-BAD
069800         MOVE 'DOB invalid: must be before today.'
069900             TO WS-OUTCOME-TEXT
070000         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
070100         GO TO 300-EXIT
070200     END-IF.
070300     PERFORM 800-FIND-BY-HOLDER THRU 800-EXIT.
070400     IF NOT WS-ROW-FOUND
070500         MOVE 'is not in the database.' TO WS-OUTCOME-TEXT
070600         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
070700         GO TO 300-EXIT
070800     END-IF.
070900     IF TM-ACCT-TYPE-CODE(WS-FOUND-IX) NOT = WS-CMD-ACCT-TYPE
071000         MOVE 'is not in the database.' TO WS-OUTCOME-TEXT
071100         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
071200         GO TO 300-EXIT
071300     END-IF.
071400     PERFORM 320-REMOVE-ROW THRU 320-EXIT.
071500     MOVE 'account closed.' TO WS-OUTCOME-TEXT.
071600     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
071700 300-EXIT.
071800     EXIT.
071900*
072000* 320-REMOVE-ROW - SLIDES EVERY ROW ABOVE THE CLOSED ROW DOWN
072100* ONE POSITION AND SHRINKS THE HIGH-WATER COUNT SO THE TABLE
072200* NEVER CARRIES A HOLE FOR THE SORT OR REPORT PARAGRAPHS TO
072300* TRIP OVER.
072400 320-REMOVE-ROW.
072500     PERFORM 325-SHIFT-ROW-DOWN THRU 325-EXIT
072600         VARYING WS-SUB-I FROM WS-FOUND-IX BY 1
072700         UNTIL WS-SUB-I >= TM-ACCT-COUNT.
072800     SUBTRACT 1 FROM TM-ACCT-COUNT.
072900 320-EXIT.
073000     EXIT.
073100*
073200 325-SHIFT-ROW-DOWN.
073300     MOVE TM-ACCT-ENTRY(WS-SUB-I + 1) TO TM-ACCT-ENTRY(WS-SUB-I).
073400 325-EXIT.
073500     EXIT.
073600*
073700*****************************************************************
073800* 400-DEPOSIT-ACCOUNT AND 500-WITHDRAW-ACCOUNT BOTH LOOK UP BY
073900* 810-FIND-EXACT (HOLDER + EXACT TYPE) - A SAME-HOLDER ROW OF A
074000* DIFFERENT TYPE IS TREATED AS NOT FOUND.  NEITHER COMMAND
074100* VALIDATES THE DOB'S CALENDAR - IT IS PART OF THE LOOKUP KEY
074200* ONLY, NOT AN OPENING-TIME EDIT.
074300*****************************************************************
074400 400-DEPOSIT-ACCOUNT.
074500     IF WS-TOKEN-COUNT < 6
074600         MOVE 'Missing data for deposit.' TO WS-RESULT-MSG
074700         PERFORM 910-WRITE-PLAIN-LINE THRU 910-EXIT
074800         GO TO 400-EXIT
074900     END-IF.
075000     PERFORM 170-EDIT-COMMON-FIELDS THRU 170-EXIT.
075100     MOVE WS-TRAN-TOKEN(6) TO WS-CMD-AMOUNT-TEXT.
075200     PERFORM 175-BUILD-COMPARE-KEYS THRU 175-EXIT.
075300     PERFORM 220-VALIDATE-AMOUNT THRU 220-EXIT.
075400     IF NOT WS-AMT-IS-NUMERIC
075500         MOVE 'Not a valid amount.' TO WS-OUTCOME-TEXT
075600         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
075700         GO TO 400-EXIT
075800     END-IF.
075900     IF WS-CMD-AMOUNT NOT > 0
076000         MOVE 'amount cannot be 0 or negative.' TO WS-OUTCOME-TEXT
076100         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
076200         GO TO 400-EXIT
076300     END-IF.
076400     PERFORM 810-FIND-EXACT THRU 810-EXIT.
076500     IF NOT WS-ROW-FOUND
076600         MOVE 'is not in the database.' TO WS-OUTCOME-TEXT
076700         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
076800         GO TO 400-EXIT
076900     END-IF.
077000     ADD WS-CMD-AMOUNT TO TM-ACCT-BALANCE(WS-FOUND-IX).
077100     MOVE 'balance updated.' TO WS-OUTCOME-TEXT.
077200     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
077300 400-EXIT.
077400     EXIT.
077500*
077600 500-WITHDRAW-ACCOUNT.
077700     IF WS-TOKEN-COUNT < 6
077800         MOVE 'Missing data for withdrawal.' TO WS-RESULT-MSG
077900         PERFORM 910-WRITE-PLAIN-LINE THRU 910-EXIT
078000         GO TO 500-EXIT
078100     END-IF.
078200     PERFORM 170-EDIT-COMMON-FIELDS THRU 170-EXIT.
078300     MOVE WS-TRAN-TOKEN(6) TO WS-CMD-AMOUNT-TEXT.
078400     PERFORM 175-BUILD-COMPARE-KEYS THRU 175-EXIT.
078500     PERFORM 220-VALIDATE-AMOUNT THRU 220-EXIT.
078600     IF NOT WS-AMT-IS-NUMERIC
078700         MOVE 'Not a valid amount.' TO WS-OUTCOME-TEXT
078800         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
078900         GO TO 500-EXIT
079000     END-IF.
079100     IF WS-CMD-AMOUNT NOT > 0
079200         MOVE 'amount cannot be 0 or negative.' TO WS-OUTCOME-TEXT
079300         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
079400         GO TO 500-EXIT
079500     END-IF.
079600     PERFORM 810-FIND-EXACT THRU 810-EXIT.
079700     IF NOT WS-ROW-FOUND
079800         MOVE 'is not in the database.' TO WS-OUTCOME-TEXT
079900         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
080000         GO TO 500-EXIT
080100     END-IF.
080200     IF TM-ACCT-BALANCE(WS-FOUND-IX) < WS-CMD-AMOUNT
080300         MOVE 'Withdraw - insufficient fund.' TO WS-OUTCOME-TEXT
080400         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
080500         GO TO 500-EXIT
080600     END-IF.
080700     SUBTRACT WS-CMD-AMOUNT FROM TM-ACCT-BALANCE(WS-FOUND-IX).
080800     IF TM-ACCT-IS-MONEY-MKT(WS-FOUND-IX)
080900         ADD 1 TO TM-ACCT-WTHDRW-CT(WS-FOUND-IX)
081000     END-IF.
081100     MOVE 'balance updated.' TO WS-OUTCOME-TEXT.
081200     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
081300 500-EXIT.
081400     EXIT.
081500*
081600*****************************************************************
081700* 780-UPPERCASE-ROW-NAME - SHARED BY EVERY TABLE SEARCH BELOW,
081800* BUILDS UPPERCASE COPIES OF ONE ROW'S NAME FOR THE COMPARE
081900* AGAINST WS-CMD-FIRST-UC/WS-CMD-LAST-UC (SEE 175 ABOVE).
082000*****************************************************************
082100 780-UPPERCASE-ROW-NAME.
082200     MOVE TM-ACCT-FIRST-NAME(WS-SUB-I) TO WS-ROW-FIRST-UC.
082300     MOVE TM-ACCT-LAST-NAME(WS-SUB-I)  TO WS-ROW-LAST-UC.
082400     INSPECT WS-ROW-FIRST-UC CONVERTING
082500         'abcdefghijklmnopqrstuvwxyz' TO
082600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
082700     INSPECT WS-ROW-LAST-UC CONVERTING
082800         'abcdefghijklmnopqrstuvwxyz' TO
082900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
083000 780-EXIT.
083100     EXIT.
083200*
083300*****************************************************************
083400* 800-FIND-BY-HOLDER / 810-FIND-EXACT - LINEAR SEARCH OF THE
083500* ACCOUNT TABLE.  BOTH LEAVE WS-FOUND-SW/WS-FOUND-IX SET TO THE
083600* FIRST MATCHING ROW, OR WS-FOUND-SW = 'N' IF NONE MATCHED.
083700*****************************************************************
083800 800-FIND-BY-HOLDER.
083900     MOVE 'N' TO WS-FOUND-SW.
084000     MOVE 0 TO WS-FOUND-IX.
084100     PERFORM 805-FIND-BY-HOLDER-ROW THRU 805-EXIT
084200         VARYING WS-SUB-I FROM 1 BY 1
084300         UNTIL WS-SUB-I > TM-ACCT-COUNT OR WS-ROW-FOUND.
084400 800-EXIT.
084500     EXIT.
084600*
084700 805-FIND-BY-HOLDER-ROW.
084800     PERFORM 780-UPPERCASE-ROW-NAME THRU 780-EXIT.
084900     IF WS-ROW-FIRST-UC = WS-CMD-FIRST-UC
085000         AND WS-ROW-LAST-UC = WS-CMD-LAST-UC
085100         AND TM-ACCT-DOB-NUM(WS-SUB-I) = WS-CMD-DOB-NUM
085200         MOVE 'Y' TO WS-FOUND-SW
085300         MOVE WS-SUB-I TO WS-FOUND-IX
085400     END-IF.
085500 805-EXIT.
085600     EXIT.
085700*
085800 810-FIND-EXACT.
085900     MOVE 'N' TO WS-FOUND-SW.
086000     MOVE 0 TO WS-FOUND-IX.
086100     PERFORM 815-FIND-EXACT-ROW THRU 815-EXIT
086200         VARYING WS-SUB-I FROM 1 BY 1
086300         UNTIL WS-SUB-I > TM-ACCT-COUNT OR WS-ROW-FOUND.
086400 810-EXIT.
086500     EXIT.
086600*
086700 815-FIND-EXACT-ROW.
086800     PERFORM 780-UPPERCASE-ROW-NAME THRU 780-EXIT.
086900     IF WS-ROW-FIRST-UC = WS-CMD-FIRST-UC
087000         AND WS-ROW-LAST-UC = WS-CMD-LAST-UC
087100         AND TM-ACCT-DOB-NUM(WS-SUB-I) = WS-CMD-DOB-NUM
087200         AND TM-ACCT-TYPE-CODE(WS-SUB-I) = WS-CMD-ACCT-TYPE
087300         MOVE 'Y' TO WS-FOUND-SW
087400         MOVE WS-SUB-I TO WS-FOUND-IX
087500     END-IF.
087600 815-EXIT.
087700     EXIT.
087800*****************************************************************
087900* 600-PRINT-SORTED-ACCTS ("P" COMMAND) - SORTS THE TABLE THEN
088000* WRITES A HEADER, ONE DETAIL LINE PER ROW, AND THE FOOTER.  AN
088100* EMPTY TABLE PRINTS ONLY THE "DATABASE IS EMPTY" LINE.
088200*****************************************************************
088300 600-PRINT-SORTED-ACCTS.
088400     PERFORM 750-SORT-ACCOUNT-TABLE THRU 750-EXIT.
088500     IF TM-ACCT-COUNT = 0
088600         MOVE RPT-EMPTY-LINE TO REPORT-OUT-REC
088700         WRITE REPORT-OUT-REC
088800         GO TO 600-EXIT
088900     END-IF.
089000     MOVE RPT-HDR-SORTED TO REPORT-OUT-REC.
089100     WRITE REPORT-OUT-REC.
089200     PERFORM 610-FORMAT-SORTED-LINE THRU 610-EXIT
089300         VARYING WS-SUB-I FROM 1 BY 1
089400         UNTIL WS-SUB-I > TM-ACCT-COUNT.
089500     MOVE RPT-FOOTER-LINE TO REPORT-OUT-REC.
089600     WRITE REPORT-OUT-REC.
089700 600-EXIT.
089800     EXIT.
089900*
090000* 610-FORMAT-SORTED-LINE - BALANCE SHOWN IS THE CURRENT STORED
090100* BALANCE, NO FEE OR INTEREST APPLIED.  MONEY MARKET ALWAYS
090200* SHOWS "WITHDRAWAL: 0" ON THIS REPORT - THE LIVE COUNT ONLY
090300* APPEARS ON THE FEES-AND-INTEREST LISTING (660).
090400 610-FORMAT-SORTED-LINE.
090500     PERFORM 830-COMPUTE-INT-FEE THRU 830-EXIT.
090600     PERFORM 905-FORMAT-ROW-DOB-DISPLAY THRU 905-EXIT.
090700     MOVE TM-ACCT-BALANCE(WS-SUB-I) TO WS-MONEY-EDIT.
090800     PERFORM 895-TRIM-MONEY-EDIT THRU 895-EXIT.
090900     PERFORM 890-BUILD-COMMON-PREFIX THRU 890-EXIT.
091000     IF TM-ACCT-IS-SAVINGS(WS-SUB-I)
091100         OR TM-ACCT-IS-MONEY-MKT(WS-SUB-I)
091200         IF WS-CALC-IS-LOYAL
091300             STRING '::is loyal' DELIMITED BY SIZE
091400               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
091500         END-IF
091600     END-IF.
091700     IF TM-ACCT-IS-COLLEGE-CHK(WS-SUB-I)
091800         PERFORM 640-APPEND-CAMPUS-NAME THRU 640-EXIT
091900     END-IF.
092000     IF TM-ACCT-IS-MONEY-MKT(WS-SUB-I)
092100         STRING '::withdrawal: 0' DELIMITED BY SIZE
092200           INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
092300     END-IF.
092400     MOVE WS-RPT-LINE TO REPORT-OUT-REC.
092500     WRITE REPORT-OUT-REC.
092600 610-EXIT.
092700     EXIT.
092800*
092900* 640-APPEND-CAMPUS-NAME - COLLEGE CHECKING ONLY, CAMPUS CODE
093000* WAS EDITED AT OPEN TIME (230-VALIDATE-TYPE-RULES) SO NO RANGE
093100* CHECK IS NEEDED HERE.
093200 640-APPEND-CAMPUS-NAME.
093300     EVALUATE TRUE
093400         WHEN TM-ACCT-CAMPUS-NB(WS-SUB-I)
093500             STRING '::New Brunswick' DELIMITED BY SIZE
093600               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
093700         WHEN TM-ACCT-CAMPUS-NWK(WS-SUB-I)
093800             STRING '::Newark' DELIMITED BY SIZE
093900               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
094000         WHEN TM-ACCT-CAMPUS-CAM(WS-SUB-I)
094100             STRING '::Camden' DELIMITED BY SIZE
094200               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
094300     END-EVALUATE.
094400 640-EXIT.
094500     EXIT.
094600*
094700*****************************************************************
094800* 650-PRINT-FEES-AND-INT ("PI" COMMAND) - SAME SORT AND SHAPE AS
094900* 600, BUT EACH DETAIL LINE ALSO CARRIES THE LIVE WITHDRAWAL
095000* COUNT (MONEY MARKET ONLY), THE MONTHLY FEE, AND THE MONTHLY
095100* INTEREST - NEITHER OF WHICH IS EVER POSTED TO THE BALANCE BY
095200* THIS REPORT.  SEE 700 FOR THE RUN THAT ACTUALLY POSTS THEM.
095300*****************************************************************
095400 650-PRINT-FEES-AND-INT.
095500     PERFORM 750-SORT-ACCOUNT-TABLE THRU 750-EXIT.
095600     IF TM-ACCT-COUNT = 0
095700         MOVE RPT-EMPTY-LINE TO REPORT-OUT-REC
095800         WRITE REPORT-OUT-REC
095900         GO TO 650-EXIT
096000     END-IF.
096100     MOVE RPT-HDR-FEES TO REPORT-OUT-REC.
096200     WRITE REPORT-OUT-REC.
096300     PERFORM 660-FORMAT-FEE-INTEREST-LINE THRU 660-EXIT
096400         VARYING WS-SUB-I FROM 1 BY 1
096500         UNTIL WS-SUB-I > TM-ACCT-COUNT.
096600     MOVE RPT-FOOTER-LINE TO REPORT-OUT-REC.
096700     WRITE REPORT-OUT-REC.
096800 650-EXIT.
096900     EXIT.
097000*
097100 660-FORMAT-FEE-INTEREST-LINE.
097200     PERFORM 830-COMPUTE-INT-FEE THRU 830-EXIT.
097300     PERFORM 905-FORMAT-ROW-DOB-DISPLAY THRU 905-EXIT.
097400     MOVE TM-ACCT-BALANCE(WS-SUB-I) TO WS-MONEY-EDIT.
097500     PERFORM 895-TRIM-MONEY-EDIT THRU 895-EXIT.
097600     PERFORM 890-BUILD-COMMON-PREFIX THRU 890-EXIT.
097700     IF TM-ACCT-IS-SAVINGS(WS-SUB-I)
097800         OR TM-ACCT-IS-MONEY-MKT(WS-SUB-I)
097900         IF WS-CALC-IS-LOYAL
098000             STRING '::is loyal' DELIMITED BY SIZE
098100               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
098200         END-IF
098300     END-IF.
098400     IF TM-ACCT-IS-COLLEGE-CHK(WS-SUB-I)
098500         PERFORM 640-APPEND-CAMPUS-NAME THRU 640-EXIT
098600     END-IF.
098700     IF TM-ACCT-IS-MONEY-MKT(WS-SUB-I)
098800         MOVE TM-ACCT-WTHDRW-CT(WS-SUB-I) TO WS-WTHDRW-EDIT
098900         PERFORM 897-TRIM-WTHDRW-EDIT THRU 897-EXIT
099000         STRING '::withdrawal: ' DELIMITED BY SIZE
099100                WS-WTHDRW-TEXT DELIMITED BY SPACE
099200           INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
099300     END-IF.
099400     MOVE WS-CALC-FEE TO WS-MONEY-EDIT.
099500     PERFORM 895-TRIM-MONEY-EDIT THRU 895-EXIT.
099600     STRING '::fee $' DELIMITED BY SIZE
099700            WS-MONEY-TEXT DELIMITED BY SPACE
099800       INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR.
099900     MOVE WS-CALC-INTEREST TO WS-MONEY-EDIT.
100000     PERFORM 895-TRIM-MONEY-EDIT THRU 895-EXIT.
100100     STRING '::monthly interest $' DELIMITED BY SIZE
100200            WS-MONEY-TEXT DELIMITED BY SPACE
100300       INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR.
100400     MOVE WS-RPT-LINE TO REPORT-OUT-REC.
100500     WRITE REPORT-OUT-REC.
100600 660-EXIT.
100700     EXIT.
100800*
100900*****************************************************************
101000* 700-PRINT-UPDATED-BALS ("UB" COMMAND) - THE MONEY MARKET
101100* WITHDRAWAL COUNTER RESET IS THE ONLY DATABASE CHANGE THIS
101200* REPORT MAKES - TKT#B0201.  THE DISPLAYED BALANCE IS A ONE-
101300* MONTH PROJECTION ONLY (STORED BALANCE PLUS MONTHLY INTEREST
101400* LESS MONTHLY FEE) AND IS NEVER WRITTEN BACK TO TM-ACCT-BALANCE -
101500* TKT#B0442 CLARIFIED THIS AFTER A REVIEWER ASKED WHY RUNNING
101600* "UB" TWICE IN THE SAME NIGHT'S BATCH DID NOT DOUBLE-POST
101700* INTEREST.
101800*****************************************************************
101900 700-PRINT-UPDATED-BALS.
102000     PERFORM 750-SORT-ACCOUNT-TABLE THRU 750-EXIT.
102100     IF TM-ACCT-COUNT = 0
102200         MOVE RPT-EMPTY-LINE TO REPORT-OUT-REC
102300         WRITE REPORT-OUT-REC
102400         GO TO 700-EXIT
102500     END-IF.
102600     MOVE RPT-HDR-UPDATED TO REPORT-OUT-REC.
102700     WRITE REPORT-OUT-REC.
102800     PERFORM 710-FORMAT-UPDATED-BALANCE-LINE THRU 710-EXIT
102900         VARYING WS-SUB-I FROM 1 BY 1
103000         UNTIL WS-SUB-I > TM-ACCT-COUNT.
103100     MOVE RPT-FOOTER-LINE TO REPORT-OUT-REC.
103200     WRITE REPORT-OUT-REC.
103300 700-EXIT.
103400     EXIT.
103500*
103600 710-FORMAT-UPDATED-BALANCE-LINE.
103700     PERFORM 830-COMPUTE-INT-FEE THRU 830-EXIT.
103800     PERFORM 905-FORMAT-ROW-DOB-DISPLAY THRU 905-EXIT.
103900     MOVE WS-CALC-PROJ-BALANCE TO WS-MONEY-EDIT.
104000     PERFORM 895-TRIM-MONEY-EDIT THRU 895-EXIT.
104100     PERFORM 890-BUILD-COMMON-PREFIX THRU 890-EXIT.
104200     IF TM-ACCT-IS-SAVINGS(WS-SUB-I)
104300         OR TM-ACCT-IS-MONEY-MKT(WS-SUB-I)
104400         IF WS-CALC-IS-LOYAL
104500             STRING '::is loyal' DELIMITED BY SIZE
104600               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
104700         END-IF
104800     END-IF.
104900     IF TM-ACCT-IS-COLLEGE-CHK(WS-SUB-I)
105000         PERFORM 640-APPEND-CAMPUS-NAME THRU 640-EXIT
105100     END-IF.
105200     IF TM-ACCT-IS-MONEY-MKT(WS-SUB-I)
105300         MOVE 0 TO TM-ACCT-WTHDRW-CT(WS-SUB-I)
105400         STRING '::withdrawal: 0' DELIMITED BY SIZE
105500           INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
105600     END-IF.
105700     MOVE WS-RPT-LINE TO REPORT-OUT-REC.
105800     WRITE REPORT-OUT-REC.
105900 710-EXIT.
106000     EXIT.
106100*
106200*****************************************************************
106300* 750-SORT-ACCOUNT-TABLE - CLASSNAME, THEN LAST NAME, FIRST
106400* NAME, DATE OF BIRTH, ALL ASCENDING.  A PLAIN BUBBLE SORT IS
106500* PLENTY FOR TM-MAX-ACCOUNTS ROWS OF ONE NIGHT'S ACTIVITY - SEE
106600* ACCTREC.CPY FOR WHY THE SORT KEY IS BUILT INSTEAD OF COMPARING
106700* THE HOLDER FIELDS DIRECTLY.
106800*****************************************************************
106900 750-SORT-ACCOUNT-TABLE.
107000     IF TM-ACCT-COUNT < 2
107100         GO TO 750-EXIT
107200     END-IF.
107300     PERFORM 752-BUILD-SORT-KEY THRU 752-EXIT
107400         VARYING WS-SUB-I FROM 1 BY 1
107500         UNTIL WS-SUB-I > TM-ACCT-COUNT.
107600     PERFORM 754-BUBBLE-OUTER THRU 754-EXIT
107700         VARYING WS-SUB-I FROM 1 BY 1
107800         UNTIL WS-SUB-I >= TM-ACCT-COUNT.
107900 750-EXIT.
108000     EXIT.
108100*
108200 752-BUILD-SORT-KEY.
108300     MOVE TM-ACCT-CLASSNAME(WS-SUB-I)
108400         TO TM-ACCT-SORT-CLASS(WS-SUB-I).
108500     MOVE TM-ACCT-LAST-NAME(WS-SUB-I)
108600         TO TM-ACCT-SORT-LAST(WS-SUB-I).
108700     MOVE TM-ACCT-FIRST-NAME(WS-SUB-I)
108800         TO TM-ACCT-SORT-FIRST(WS-SUB-I).
108900     MOVE TM-ACCT-DOB-NUM(WS-SUB-I)
109000         TO TM-ACCT-SORT-DOB(WS-SUB-I).
109100 752-EXIT.
109200     EXIT.
109300*
109400 754-BUBBLE-OUTER.
109500     PERFORM 756-BUBBLE-INNER THRU 756-EXIT
109600         VARYING WS-SUB-J FROM 1 BY 1
109700         UNTIL WS-SUB-J > TM-ACCT-COUNT - WS-SUB-I.
109800 754-EXIT.
109900     EXIT.
110000*
110100 756-BUBBLE-INNER.
110200     IF TM-ACCT-SORT-KEY(WS-SUB-J) >
110300         TM-ACCT-SORT-KEY(WS-SUB-J + 1)
110400         MOVE TM-ACCT-ENTRY(WS-SUB-J)     TO WS-ACCT-SWAP-HOLD
110500         MOVE TM-ACCT-ENTRY(WS-SUB-J + 1)
110600             TO TM-ACCT-ENTRY(WS-SUB-J)
110700         MOVE WS-ACCT-SWAP-HOLD TO TM-ACCT-ENTRY(WS-SUB-J + 1)
110800     END-IF.
110900 756-EXIT.
111000     EXIT.
111100*****************************************************************
111200* 830-COMPUTE-INT-FEE - MONTHLY INTEREST AND FEE FOR ONE ROW
111300* (WS-SUB-I), USED BY ALL THREE REPORT LISTINGS.  MONEY MARKET
111400* LOYALTY IS RE-DERIVED FROM THE CURRENT BALANCE EVERY CALL,
111500* NEVER FROM THE STORED TM-ACCT-LOYAL-FLAG - TKT#B0501, AN AUDIT
111600* FINDING THAT A WITHDRAWAL DROPPING A MONEY MARKET ROW BELOW
111700* $2000 WAS STILL SHOWING AS LOYAL ON THE REPORTS.
111800*****************************************************************
111900 830-COMPUTE-INT-FEE.
112000     MOVE 'N' TO WS-CALC-LOYAL-SW.
112100     MOVE 0   TO WS-CALC-FEE.
112200     EVALUATE TRUE
112300         WHEN TM-ACCT-IS-CHECKING(WS-SUB-I)
112400             MOVE TM-CHK-ANNUAL-RATE TO WS-CALC-RATE
112500             COMPUTE WS-CALC-INTEREST ROUNDED =
112600                 TM-ACCT-BALANCE(WS-SUB-I) * WS-CALC-RATE
112700                     / TM-MONTHS-PER-YR
112800             IF TM-ACCT-BALANCE(WS-SUB-I)
112900                 NOT < TM-CHK-FEE-BAL-THRESH
113000                 MOVE 0 TO WS-CALC-FEE
113100             ELSE
113200                 MOVE TM-CHK-MONTHLY-FEE TO WS-CALC-FEE
113300             END-IF
113400         WHEN TM-ACCT-IS-COLLEGE-CHK(WS-SUB-I)
113500             MOVE TM-CHK-ANNUAL-RATE TO WS-CALC-RATE
113600             COMPUTE WS-CALC-INTEREST ROUNDED =
113700                 TM-ACCT-BALANCE(WS-SUB-I) * WS-CALC-RATE
113800                     / TM-MONTHS-PER-YR
113900             MOVE 0 TO WS-CALC-FEE
114000         WHEN TM-ACCT-IS-SAVINGS(WS-SUB-I)
114100             IF TM-ACCT-IS-LOYAL(WS-SUB-I)
114200                 MOVE 'Y' TO WS-CALC-LOYAL-SW
114300                 COMPUTE WS-CALC-RATE =
114400                     TM-SAV-BASE-RATE + TM-SAV-LOYAL-BONUS
114500             ELSE
114600                 MOVE TM-SAV-BASE-RATE TO WS-CALC-RATE
114700             END-IF
114800             COMPUTE WS-CALC-INTEREST ROUNDED =
114900                 TM-ACCT-BALANCE(WS-SUB-I) * WS-CALC-RATE
115000                     / TM-MONTHS-PER-YR
115100             IF TM-ACCT-BALANCE(WS-SUB-I)
115200                 NOT < TM-SAV-FEE-BAL-THRESH
115300                 MOVE 0 TO WS-CALC-FEE
115400             ELSE
115500                 MOVE TM-SAV-MONTHLY-FEE TO WS-CALC-FEE
115600             END-IF
115700         WHEN TM-ACCT-IS-MONEY-MKT(WS-SUB-I)
115800             IF TM-ACCT-BALANCE(WS-SUB-I)
115900                 NOT < TM-MM-LOYAL-BAL-THRESH
116000                 MOVE 'Y' TO WS-CALC-LOYAL-SW
116100                 COMPUTE WS-CALC-RATE =
116200                     TM-MM-BASE-RATE + TM-MM-LOYAL-BONUS
116300             ELSE
116400                 MOVE TM-MM-BASE-RATE TO WS-CALC-RATE
116500             END-IF
116600             COMPUTE WS-CALC-INTEREST ROUNDED =
116700                 TM-ACCT-BALANCE(WS-SUB-I) * WS-CALC-RATE
116800                     / TM-MONTHS-PER-YR
116900             PERFORM 835-COMPUTE-MM-FEE THRU 835-EXIT
117000     END-EVALUATE.
117100     COMPUTE WS-CALC-PROJ-BALANCE ROUNDED =
117200         TM-ACCT-BALANCE(WS-SUB-I) + WS-CALC-INTEREST
117300             - WS-CALC-FEE.
117400 830-EXIT.
117500     EXIT.
117600*
117700* 835-COMPUTE-MM-FEE - THE FOUR-TIER MONEY MARKET FEE RULE, IN
117800* THE ORDER THE RUN BOOK LISTS THEM - NO EXCESS WITHDRAWALS AND
117900* LOYAL BALANCE WAIVES THE FEE ENTIRELY; EXCESS WITHDRAWALS AT A
118000* LOYAL BALANCE OR A SUB-LOYAL BALANCE ARE TWO DIFFERENT FEES;
118100* ANYTHING ELSE IS THE STANDARD FEE.
118200 835-COMPUTE-MM-FEE.
118300     IF TM-ACCT-WTHDRW-CT(WS-SUB-I) NOT > TM-MM-WTHDRW-FREE-MAX
118400         AND WS-CALC-IS-LOYAL
118500         MOVE TM-MM-FEE-NONE TO WS-CALC-FEE
118600     ELSE
118700         IF TM-ACCT-WTHDRW-CT(WS-SUB-I) > TM-MM-WTHDRW-FREE-MAX
118800             AND WS-CALC-IS-LOYAL
118900             MOVE TM-MM-FEE-EXCESS-HIBAL TO WS-CALC-FEE
119000         ELSE
119100             IF TM-ACCT-WTHDRW-CT(WS-SUB-I) >
119200                 TM-MM-WTHDRW-FREE-MAX
119300                 MOVE TM-MM-FEE-EXCESS-LOBAL TO WS-CALC-FEE
119400             ELSE
119500                 MOVE TM-MM-FEE-STANDARD TO WS-CALC-FEE
119600             END-IF
119700         END-IF
119800     END-IF.
119900 835-EXIT.
120000     EXIT.
120100*
120200*****************************************************************
120300* 890-BUILD-COMMON-PREFIX - THE PART OF A REPORT DETAIL LINE
120400* SHARED BY ALL FOUR ACCOUNT TYPES - THE TYPE LABEL, THE
120500* HOLDER'S NAME AND DATE OF BIRTH, AND THE BALANCE FIGURE.  THE
120600* CALLER MUST HAVE MOVED THE BALANCE TO SHOW INTO WS-MONEY-TEXT
120700* (VIA 895-TRIM-MONEY-EDIT) AND THE DOB INTO WS-DOB-DISPLAY (VIA
120800* 905-FORMAT-ROW-DOB-DISPLAY) BEFORE CALLING THIS PARAGRAPH.
120900*****************************************************************
121000 890-BUILD-COMMON-PREFIX.
121100     MOVE SPACES TO WS-RPT-LINE.
121200     MOVE 1 TO WS-RPT-PTR.
121300     EVALUATE TRUE
121400         WHEN TM-ACCT-IS-MONEY-MKT(WS-SUB-I)
121500             STRING 'Money Market::Savings::' DELIMITED BY SIZE
121600               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
121700         WHEN TM-ACCT-IS-SAVINGS(WS-SUB-I)
121800             STRING 'Savings::' DELIMITED BY SIZE
121900               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
122000         WHEN TM-ACCT-IS-COLLEGE-CHK(WS-SUB-I)
122100             STRING 'College Checking::' DELIMITED BY SIZE
122200               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
122300         WHEN OTHER
122400             STRING 'Checking::' DELIMITED BY SIZE
122500               INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR
122600     END-EVALUATE.
122700     STRING TM-ACCT-FIRST-NAME(WS-SUB-I) DELIMITED BY SPACE
122800            ' ' DELIMITED BY SIZE
122900            TM-ACCT-LAST-NAME(WS-SUB-I) DELIMITED BY SPACE
123000            ' ' DELIMITED BY SIZE
123100            WS-DOB-DISPLAY DELIMITED BY SIZE
123200            '::Balance $' DELIMITED BY SIZE
123300            WS-MONEY-TEXT DELIMITED BY SPACE
123400       INTO WS-RPT-LINE WITH POINTER WS-RPT-PTR.
123500 890-EXIT.
123600     EXIT.
123700*
123800* 895-TRIM-MONEY-EDIT - WS-MONEY-EDIT IS PICTURE-EDITED WITH
123900* LEADING SUPPRESSION SPACES (SEE RPTLINES.CPY); THIS PARAGRAPH
124000* STRIPS THEM SO THE FIGURE CAN BE STRUNG INTO A REPORT LINE
124100* WITHOUT AN EMBEDDED GAP AFTER THE DOLLAR SIGN.
124200 895-TRIM-MONEY-EDIT.
124300     MOVE WS-MONEY-EDIT TO WS-MONEY-DISPLAY.
124400     MOVE 0 TO WS-MONEY-LEAD-CT.
124500     INSPECT WS-MONEY-DISPLAY TALLYING WS-MONEY-LEAD-CT
124600         FOR LEADING SPACE.
124700     MOVE SPACES TO WS-MONEY-TEXT.
124800     MOVE WS-MONEY-DISPLAY(WS-MONEY-LEAD-CT + 1:)
124900         TO WS-MONEY-TEXT.
125000 895-EXIT.
125100     EXIT.
125200*
125300* 897-TRIM-WTHDRW-EDIT - SAME IDEA AS 895, FOR THE TWO-DIGIT
125400* WITHDRAWAL COUNT EDIT FIELD.
125500 897-TRIM-WTHDRW-EDIT.
125600     MOVE WS-WTHDRW-EDIT TO WS-WTHDRW-DISPLAY.
125700     MOVE 0 TO WS-MONEY-LEAD-CT.
125800     INSPECT WS-WTHDRW-DISPLAY TALLYING WS-MONEY-LEAD-CT
125900         FOR LEADING SPACE.
126000     MOVE SPACES TO WS-WTHDRW-TEXT.
126100     MOVE WS-WTHDRW-DISPLAY(WS-MONEY-LEAD-CT + 1:)
126200         TO WS-WTHDRW-TEXT.
126300 897-EXIT.
126400     EXIT.
126500*
126600* 900-WRITE-RESULT-LINE - ONE LINE PER O/C/D/W COMMAND, HOLDER
126700* NAME FOLLOWED BY THE OUTCOME TEXT THE CALLER MOVED TO
126800* WS-OUTCOME-TEXT - "JOHN SMITH ACCOUNT OPENED.", "JOHN SMITH
126900* IS NOT IN THE DATABASE.", AND SO ON.
127000 900-WRITE-RESULT-LINE.
127100     MOVE SPACES TO WS-RESULT-MSG.
127200     STRING WS-CMD-FIRST-NAME DELIMITED BY SPACE
127300            ' ' DELIMITED BY SIZE
127400            WS-CMD-LAST-NAME DELIMITED BY SPACE
127500            ' ' DELIMITED BY SIZE
127600            WS-OUTCOME-TEXT DELIMITED BY SIZE
127700       INTO WS-RESULT-MSG.
127800     PERFORM 910-WRITE-PLAIN-LINE THRU 910-EXIT.
127900 900-EXIT.
128000     EXIT.
128100*
128200* 905-FORMAT-ROW-DOB-DISPLAY - MM/DD/YYYY DISPLAY OF ROW
128300* WS-SUB-I'S STORED DATE OF BIRTH, FOR THE REPORT DETAIL LINES.
128400 905-FORMAT-ROW-DOB-DISPLAY.
128500     MOVE TM-ACCT-DOB-MONTH(WS-SUB-I) TO WS-DOB-DISP-MM.
128600     MOVE TM-ACCT-DOB-DAY(WS-SUB-I)   TO WS-DOB-DISP-DD.
128700     MOVE TM-ACCT-DOB-YEAR(WS-SUB-I)  TO WS-DOB-DISP-YYYY.
128800 905-EXIT.
128900     EXIT.
129000*
129100* 910-WRITE-PLAIN-LINE - WRITES WHATEVER IS CURRENTLY IN
129200* WS-RESULT-MSG AS ONE REPORT-OUT LINE, LEFT-JUSTIFIED IN THE
129300* 132-BYTE RECORD.  USED DIRECTLY FOR THE MISSING-TOKEN AND
129400* INVALID-COMMAND MESSAGES, WHICH HAVE NO HOLDER NAME TO PREFIX.
129500 910-WRITE-PLAIN-LINE.
129600     MOVE SPACES TO REPORT-OUT-REC.
129700     MOVE WS-RESULT-MSG TO REPORT-OUT-REC.
129800     WRITE REPORT-OUT-REC.
129900 910-EXIT.
130000     EXIT.
130100*
130200* 950-CLOSE-FILES - END OF JOB.
130300 950-CLOSE-FILES.
130400     CLOSE TRANSACTION-IN
130500           REPORT-OUT.
130600 950-EXIT.
130700     EXIT.
