000100*****************************************************************
000200* TRANREC.CPY
000300* TRANSACTION MANAGER - RAW TRANSACTION COMMAND LINE (FD RECORD)
000400*
000500* TRANSACTION-IN IS FREE-FORM - ONE COMMAND PER LINE, FIELDS
000600* SEPARATED BY WHITESPACE, DIFFERENT COMMAND CODES CARRY A
000700* DIFFERENT NUMBER OF FIELDS (SEE SECTION 100 OF THE RUN BOOK).
000800* THE PROGRAM DOES NOT TRY TO MAP THIS ONTO A FIXED-COLUMN
000900* RECORD - PARAGRAPH 160-TOKENIZE-COMMAND UNSTRINGS THE LINE
001000* INTO WS-TRAN-TOKEN-TABLE (TMBATCH WORKING-STORAGE) AND THE
001100* 200/300/400/500 PARAGRAPHS PICK OFF WHAT EACH COMMAND CODE
001200* NEEDS FROM THERE.
001300*
001400* MNT 02/18/94 RJH  TKT#B0098 - ORIGINAL 80-BYTE CARD-IMAGE LINE.
001500* MNT 09/02/94 RJH  TKT#B0201 - WIDENED TO 100 BYTES, LAST NAMES
001600*                    ON SOME NEW ACCOUNTS WERE TRUNCATING.
001700*****************************************************************
001800*
001900 01  TM-TRAN-LINE-REC.
002000     05  TM-TRAN-LINE                PIC X(100).
