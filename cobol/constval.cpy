000100*****************************************************************
000200* CONSTVAL.CPY
000300* TRANSACTION MANAGER - BUSINESS RATE AND FEE CONSTANTS
000400*
000500* ONE COPYBOOK, ONE SET OF NUMBERS.  WHEN AUDIT OR MARKETING
000600* CHANGES A RATE OR A FEE, CHANGE IT HERE - DO NOT HARD-CODE
000700* THE NUMBER IN A PROGRAM.  ALL RATES ARE ANNUAL; PROCEDURE
000800* DIVISION CODE DIVIDES BY TM-MONTHS-PER-YR TO GET THE
000900* MONTHLY FIGURE USED IN THE INTEREST COMPUTE STATEMENTS.
001000*****************************************************************
001100*
001200* MNT 03/14/94 RJH  TKT#B0114 - INITIAL RATE TABLE FOR
001300*                    CHECKING AND SAVINGS PRODUCTS.
001400* MNT 09/02/94 RJH  TKT#B0201 - ADDED MONEY MARKET FEE
001500*                    TIERS AND THE $2000 LOYALTY BREAK.
001600* MNT 11/30/95 DKS  TKT#B0389 - ADDED COLLEGE CHECKING AGE
001700*                    CEILING AND MONEY MARKET AGE FLOOR.
001800*
001900 01  TM-BUSINESS-CONSTANTS.
002000     05  TM-CHECKING-RATES.
002100         10  TM-CHK-ANNUAL-RATE      PIC S9V9(04) COMP-3
002200                                      VALUE 0.0100.
002300         10  TM-CHK-FEE-BAL-THRESH   PIC S9(07)V9(02) COMP-3
002400                                      VALUE 1000.00.
002500         10  TM-CHK-MONTHLY-FEE      PIC S9(07)V9(02) COMP-3
002600                                      VALUE 12.00.
002700     05  TM-COLLEGE-CHK-RATES.
002800         10  TM-CC-AGE-CEILING       PIC 9(02)
002900                                      VALUE 24.
003000         10  TM-CC-CAMPUS-LOW        PIC 9(01) VALUE 0.
003100         10  TM-CC-CAMPUS-HIGH       PIC 9(01) VALUE 2.
003200     05  TM-SAVINGS-RATES.
003300         10  TM-SAV-BASE-RATE        PIC S9V9(04) COMP-3
003400                                      VALUE 0.0400.
003500         10  TM-SAV-LOYAL-BONUS      PIC S9V9(04) COMP-3
003600                                      VALUE 0.0025.
003700         10  TM-SAV-FEE-BAL-THRESH   PIC S9(07)V9(02) COMP-3
003800                                      VALUE 500.00.
003900         10  TM-SAV-MONTHLY-FEE      PIC S9(07)V9(02) COMP-3
004000                                      VALUE 25.00.
004100     05  TM-MONEY-MKT-RATES.
004200         10  TM-MM-BASE-RATE         PIC S9V9(04) COMP-3
004300                                      VALUE 0.0450.
004400         10  TM-MM-LOYAL-BONUS       PIC S9V9(04) COMP-3
004500                                      VALUE 0.0025.
004600         10  TM-MM-LOYAL-BAL-THRESH  PIC S9(07)V9(02) COMP-3
004700                                      VALUE 2000.00.
004800         10  TM-MM-MIN-OPEN-BAL      PIC S9(07)V9(02) COMP-3
004900                                      VALUE 2000.00.
005000         10  TM-MM-AGE-FLOOR         PIC 9(02)
005100                                      VALUE 16.
005200         10  TM-MM-WTHDRW-FREE-MAX   PIC 9(02)
005300                                      VALUE 3.
005400         10  TM-MM-FEE-NONE          PIC S9(07)V9(02) COMP-3
005500                                      VALUE 0.00.
005600         10  TM-MM-FEE-EXCESS-HIBAL  PIC S9(07)V9(02) COMP-3
005700                                      VALUE 10.00.
005800         10  TM-MM-FEE-EXCESS-LOBAL  PIC S9(07)V9(02) COMP-3
005900                                      VALUE 35.00.
006000         10  TM-MM-FEE-STANDARD      PIC S9(07)V9(02) COMP-3
006100                                      VALUE 25.00.
006200     05  TM-MISC-CONSTANTS.
006300         10  TM-MONTHS-PER-YR        PIC 9(02) COMP
006400                                      VALUE 12.
006500         10  TM-MAX-ACCOUNTS         PIC 9(03) COMP
006600                                      VALUE 200.
006700         10  TM-MAX-TRAN-TOKENS      PIC 9(02) COMP
006800                                      VALUE 10.
