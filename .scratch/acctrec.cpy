000100*****************************************************************
000200* ACCTREC.CPY
000300* TRANSACTION MANAGER - IN-MEMORY ACCOUNT TABLE (MASTER ROW)
000400*
000500* THIS IS THE "ACCOUNT DATABASE".  THE PROGRAM HAS NO ACCOUNT
000600* MASTER FILE - THE TABLE BELOW IS BUILT FROM SCRATCH EVERY RUN
000700* BY THE "O" (OPEN) COMMANDS ON TRANSACTION-IN AND IS DISCARDED
000800* WHEN THE PROGRAM ENDS.  200 ROWS IS GENEROUS FOR ONE NIGHT'S
000900* BATCH OF OPEN/CLOSE/DEPOSIT/WITHDRAW ACTIVITY; RAISE
001000* TM-MAX-ACCOUNTS IN CONSTVAL IF A BRANCH EVER OUTGROWS IT.
001100*
001200* ONE ROW SERVES ALL FOUR PRODUCTS.  A FIELD NOT USED BY A GIVEN
001300* TM-ACCT-TYPE-CODE IS LEFT AT ITS OPEN-TIME ZERO/SPACE VALUE
001400* AND IS SIMPLY IGNORED BY THE PARAGRAPHS THAT DO NOT NEED IT -
001500*    C  = CHECKING            (NO TYPE-DATA FIELDS USED)
001600*    CC = COLLEGE CHECKING    (USES CAMPUS-CODE ONLY)
001700*    S  = SAVINGS             (USES LOYAL-FLAG ONLY)
001800*    MM = MONEY MARKET        (USES LOYAL-FLAG, WTHDRW-CT -
001900*                               LOYAL-FLAG IS RECOMPUTED FROM
002000*                               BALANCE EVERY TIME IT IS READ,
002100*                               SEE 830-COMPUTE-INT-FEE)
002200*
002300* TM-ACCT-CLASSNAME CARRIES THE PRODUCT-TYPE LABEL USED TO DRIVE
002400* THE SORT/REPORT CONTROL BREAK IN 750-SORT-ACCOUNT-TABLE - THE
002500* EXACT SPELLING AND CASE MUST MATCH THE VALUES THE 88-LEVELS
002600* ABOVE TEST, SO DO NOT "FIX" IT, THE SORT ORDER DEPENDS ON IT.
002700*
002800* MNT 02/18/94 RJH  TKT#B0098 - ORIGINAL TABLE LAYOUT, CHECKING
002900*                    AND SAVINGS ONLY.
003000* MNT 09/02/94 RJH  TKT#B0201 - ADDED MONEY MARKET WITHDRAWAL
003100*                    COUNTER.
003200* MNT 11/30/95 DKS  TKT#B0389 - ADDED COLLEGE CHECKING CAMPUS
003300*                    CODE, COMBINED LOYAL-FLAG/CAMPUS-CODE/
003400*                    WTHDRW-CT INTO TM-ACCT-TYPE-DATA SO ONE
003500*                    MOVE CAN BLANK ALL THREE AT OPEN TIME.
003600*****************************************************************
003700*
003800*
003900* TM-ACCT-COUNT IS THE HIGH-WATER SUBSCRIPT - ROWS ARE NEVER
004000* LEFT AS HOLES, 300-CLOSE-ACCOUNT SLIDES EVERYTHING ABOVE THE
004100* CLOSED ROW DOWN ONE AND DECREMENTS THE COUNT SO THE TABLE
004200* STAYS A CONTIGUOUS BLOCK FOR THE SORT AND REPORT PARAGRAPHS.
004300*
004400 01  TM-ACCOUNT-TABLE-CTL.
004500     05  TM-ACCT-COUNT               PIC 9(03) COMP VALUE 0.
004600     05  TM-ACCT-TABLE-FULL-SW       PIC X(01) VALUE 'N'.
004700         88  TM-ACCT-TABLE-FULL              VALUE 'Y'.
004800     05  FILLER                      PIC X(10).
004900*
005000 01  TM-ACCOUNT-TABLE.
005100     05  TM-ACCT-ENTRY OCCURS 200 TIMES
005200                        INDEXED BY TM-ACCT-IX TM-ACCT-JX.
005300*        ROW-IN-USE IS SET Y AT OPEN AND NEVER RESET - ONLY ROWS
005400*        BELOW TM-ACCT-COUNT ARE EVER TESTED, THE SWITCH IS KEPT
005500*        AS A BELT-AND-SUSPENDERS CHECK FOR THE DEBUGGER.
005600         10  TM-ACCT-IN-USE-SW       PIC X(01) VALUE 'N'.
005700             88  TM-ACCT-ROW-IN-USE          VALUE 'Y'.
005800*        ACCT-TYPE-CODE COMES STRAIGHT OFF THE COMMAND LINE -
005900*        'C ' IS PADDED WITH A TRAILING SPACE SO ALL FOUR CODES
006000*        COMPARE AT A CONSTANT LENGTH.
006100         10  TM-ACCT-TYPE-CODE       PIC X(02).
006200             88  TM-ACCT-IS-CHECKING         VALUE 'C '.
006300             88  TM-ACCT-IS-COLLEGE-CHK      VALUE 'CC'.
006400             88  TM-ACCT-IS-SAVINGS          VALUE 'S '.
006500             88  TM-ACCT-IS-MONEY-MKT        VALUE 'MM'.
006600*        SET ONCE AT OPEN TIME BY 250-INSERT-ACCOUNT - DRIVES
006700*        BOTH THE SORT COMPARE (750) AND THE REPORT TYPE PREFIX
006800*        (610/660/710).
006900         10  TM-ACCT-CLASSNAME       PIC X(15).
007000             88  TM-ACCT-CLASS-CHECKING
007100                                  VALUE 'Checking       '.
007200             88  TM-ACCT-CLASS-COLLEGE
007300                                  VALUE 'CollegeChecking'.
007400             88  TM-ACCT-CLASS-MONEYMKT
007500                                  VALUE 'MoneyMarket    '.
007600             88  TM-ACCT-CLASS-SAVINGS
007700                                  VALUE 'Savings        '.
007800*        NAME AND DATE OF BIRTH - SEE HOLDPROF.CPY.  THIS IS THE
007900*        HOLDER IDENTITY KEY USED BY 800-FIND-BY-HOLDER AND
008000*        810-FIND-EXACT.
008100         10  TM-ACCT-HOLDER.
008200             COPY HOLDPROF REPLACING ==:TAG:== BY ==TM-ACCT==.
008300*        CURRENT BALANCE - SIGNED, TWO DECIMALS, PACKED.  THE
008400*        SPEC BEHIND THIS SYSTEM CAPS A BALANCE AT 7 INTEGER
008500*        DIGITS, WHICH COMP-3 GIVES US FOR FREE.
008600         10  TM-ACCT-BALANCE         PIC S9(07)V9(02) COMP-3.
008700*        THE THREE TYPE-SPECIFIC FIELDS LIVE TOGETHER SO OPEN
008800*        PROCESSING CAN BLANK ALL THREE WITH ONE MOVE OF
008900*        TM-ACCT-TYPE-DATA-X BEFORE SETTING THE ONE THE NEW
009000*        ACCOUNT'S TYPE ACTUALLY USES.
009100         10  TM-ACCT-TYPE-DATA.
009200*            SAVINGS/MONEY MARKET ONLY.  FOR MONEY MARKET THIS
009300*            STORED VALUE IS NEVER TRUSTED FOR INTEREST OR FEE -
009400*            830-COMPUTE-INT-FEE RE-DERIVES LOYALTY FROM THE
009500*            CURRENT BALANCE EVERY TIME IT IS NEEDED.
009600             15  TM-ACCT-LOYAL-FLAG   PIC 9(01).
009700                 88  TM-ACCT-IS-LOYAL         VALUE 1.
009800*            COLLEGE CHECKING ONLY - CAMPUS AT OPENING.
009900             15  TM-ACCT-CAMPUS-CODE  PIC 9(01).
010000                 88  TM-ACCT-CAMPUS-NB        VALUE 0.
010100                 88  TM-ACCT-CAMPUS-NWK       VALUE 1.
010200                 88  TM-ACCT-CAMPUS-CAM       VALUE 2.
010300*            MONEY MARKET ONLY - WITHDRAWALS SINCE THE LAST "UB"
010400*            (UPDATE BALANCES) RUN.  RESET TO ZERO BY
010500*            700-PRINT-UPDATED-BALANCES, NEVER BY ANYTHING ELSE.
010600             15  TM-ACCT-WTHDRW-CT    PIC 9(02).
010700         10  TM-ACCT-TYPE-DATA-X REDEFINES TM-ACCT-TYPE-DATA
010800                                  PIC X(04).
010900*        BUILT AT OPEN TIME SO 750-SORT-ACCOUNT-TABLE HAS A
011000*        SINGLE FLAT KEY TO COMPARE - TYPE NAME, THEN LAST NAME,
011100*        FIRST NAME, DATE OF BIRTH, ALL ASCENDING - INSTEAD OF
011200*        REACHING BACK INTO TM-ACCT-HOLDER ON EVERY COMPARE.
011300         10  TM-ACCT-SORT-KEY.
011400             15  TM-ACCT-SORT-CLASS   PIC X(15).
011500             15  TM-ACCT-SORT-LAST    PIC X(15).
011600             15  TM-ACCT-SORT-FIRST   PIC X(15).
011700             15  TM-ACCT-SORT-DOB     PIC 9(08).
011800         10  FILLER                  PIC X(20).
