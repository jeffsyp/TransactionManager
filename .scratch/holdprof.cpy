000100*****************************************************************
000200* HOLDPROF.CPY
000300* TRANSACTION MANAGER - ACCOUNT HOLDER PROFILE (GENERIC)
000400*
000500* COPY THIS BOOK WITH REPLACING ==:TAG:== BY ==xxx== EVERYWHERE
000600* A HOLDER'S NAME AND DATE OF BIRTH ARE CARRIED - ON THE OPEN
000700* ACCOUNT TABLE ROW (TAG = TM-ACCT) AND ON THE EDITED COMMAND
000800* LINE WORK AREA (TAG = WS-CMD).  KEEPING ONE COPYBOOK MEANS A
000900* WIDTH CHANGE TO A NAME FIELD ONLY HAS TO BE MADE ONCE.
001000*
001100* TWO PROFILES ARE THE SAME PERSON WHEN FIRST NAME, LAST NAME
001200* (WITHOUT REGARD TO CASE) AND DATE OF BIRTH ALL MATCH - SEE
001300* PARAGRAPH 800-FIND-BY-HOLDER IN TMBATCH FOR THE COMPARE.
001400*
001500* MNT 02/18/94 RJH  TKT#B0098 - ORIGINAL PROFILE LAYOUT.
001600*****************************************************************
001700 05  :TAG:-FIRST-NAME            PIC X(15).
001800 05  :TAG:-LAST-NAME             PIC X(15).
001900 05  :TAG:-DOB.
002000     10  :TAG:-DOB-MONTH         PIC 9(02).
002100     10  :TAG:-DOB-DAY           PIC 9(02).
002200     10  :TAG:-DOB-YEAR          PIC 9(04).
002300*    ONE-FIELD VIEW OF THE DOB - LETS A HOLDER-MATCH COMPARE OR
002400*    A SORT KEY BUILD TEST ALL THREE PARTS IN ONE IF, INSTEAD OF
002500*    THREE SEPARATE MONTH/DAY/YEAR COMPARES.
002600 05  :TAG:-DOB-NUM REDEFINES :TAG:-DOB PIC 9(08).
