000100*****************************************************************
000200* RPTLINES.CPY
000300* TRANSACTION MANAGER - REPORT-OUT LINE LAYOUTS AND EDIT FIELDS
000400*
000500* REPORT-OUT CARRIES TWO KINDS OF LINE -
000600*   (1) ONE RESULT LINE PER O/C/D/W COMMAND (WS-RESULT-LINE,
000700*       BUILT BY 900-WRITE-RESULT-LINE), AND
000800*   (2) THE THREE PRINTED REPORTS (P/PI/UB), EACH A HEADER
000900*       LITERAL, ONE DETAIL LINE PER ACCOUNT (BUILT BY THE
001000*       610/660/710 FORMAT PARAGRAPHS), AND THE FOOTER LITERAL
001100*       '*end of list.'
001200* ALL DETAIL TEXT IS "::" SEPARATED AND VARIES IN SHAPE BY
001300* ACCOUNT TYPE, SO IT IS ASSEMBLED WITH STRING INTO
001400* WS-RPT-LINE RATHER THAN LAID OUT AS FIXED COLUMNS.
001500*
001600* MNT 09/02/94 RJH  TKT#B0201 - ORIGINAL REPORT LINE WORK AREA.
001700* MNT 11/30/95 DKS  TKT#B0389 - WIDENED WS-RPT-LINE FOR THE
001800*                    MONEY MARKET WITHDRAWAL-COUNT SUFFIX.
001900*****************************************************************
002000*
002100 01  WS-RPT-WORK-AREA.
002200     05  WS-RPT-LINE                 PIC X(132).
002300     05  WS-RPT-PTR                  PIC 9(03) COMP VALUE 1.
002400     05  FILLER                      PIC X(10).
002500*
002600* WS-MONEY-EDIT IS THE PICTURE-EDITED FIGURE; 895-TRIM-MONEY-
002700* EDIT (TMBATCH) STRIPS ITS LEADING SUPPRESSION SPACES INTO
002800* WS-MONEY-TEXT SO A REPORT LINE CAN STRING IT IN CLEANLY.
002900 01  WS-MONEY-EDIT-FIELDS.
003000     05  WS-MONEY-EDIT               PIC -Z,ZZZ,ZZ9.99.
003100     05  WS-MONEY-DISPLAY            PIC X(13).
003200     05  WS-MONEY-TEXT               PIC X(13).
003300     05  WS-MONEY-LEAD-CT            PIC 9(02) COMP VALUE 0.
003400     05  WS-WTHDRW-EDIT              PIC Z9.
003500     05  WS-WTHDRW-DISPLAY           PIC X(02).
003600     05  WS-WTHDRW-TEXT              PIC X(02).
003700     05  FILLER                      PIC X(05).
003800*
003900 01  WS-RESULT-LINE-LITS.
004000     05  WS-RESULT-MSG               PIC X(60) VALUE SPACES.
004100     05  FILLER                      PIC X(10).
004200*
004300 01  RPT-HDR-SORTED.
004400     05  FILLER                      PIC X(45) VALUE
004500         '*Accounts sorted by account type and profile.'.
004600     05  FILLER                      PIC X(87) VALUE SPACES.
004700*
004800 01  RPT-HDR-FEES.
004900     05  FILLER                      PIC X(47) VALUE
005000         '*list of accounts with fee and monthly interest'.
005100     05  FILLER                      PIC X(85) VALUE SPACES.
005200*
005300 01  RPT-HDR-UPDATED.
005400     05  FILLER                      PIC X(50) VALUE
005500         '*list of accounts with fees and interests applied.'.
005600     05  FILLER                      PIC X(82) VALUE SPACES.
005700*
005800 01  RPT-FOOTER-LINE.
005900     05  FILLER                      PIC X(13) VALUE
006000         '*end of list.'.
006100     05  FILLER                      PIC X(119) VALUE SPACES.
006200*
006300 01  RPT-EMPTY-LINE.
006400     05  FILLER                      PIC X(26) VALUE
006500         'Account Database is empty!'.
006600     05  FILLER                      PIC X(106) VALUE SPACES.
